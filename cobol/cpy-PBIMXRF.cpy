000100* ------------------------------------------------------------
000200* PBIMXRF - HERD NUMBER CROSS REFERENCE TABLE
000300* ------------------------------------------------------------
000400* MAPS AN INTERNAL (EAR-TAG/HERD BOOK) ANIMAL NUMBER TO THE
000500* STANDARDIZED NATIONAL EAR-TAG ID.  BUILT ONCE AT THE START
000600* OF THE RUN BY PBI001 FROM THE ID-MAPPING INPUT FILE AND
000700* SEARCHED WHILE THE PEDIGREE FILE IS BEING RESOLVED.  ON A
000800* DUPLICATE INTERNAL-ID THE LAST RECORD READ WINS.
000900* ------------------------------------------------------------
001000 01  XREF-TABLE.
001100     03  XREF-TOTAL-ENTRIES          PIC 9(9) COMP VALUE ZERO.
001200     03  XREF-ENTRY-TB.
001300         05  XREF-ENTRY  OCCURS 0 TO 3000 TIMES
001400                         DEPENDING ON XREF-TOTAL-ENTRIES
001500                         INDEXED BY XREF-IDX.
001600             10  XREF-ENTRY-KEYS.
001700                 15  XREF-INTERNAL-ID     PIC X(20).
001800                 15  XREF-STANDARD-ID     PIC X(20).
001900             10  XREF-ENTRY-LINE REDEFINES XREF-ENTRY-KEYS
002000                                          PIC X(40).
002100     03  FILLER                          PIC X(10).
