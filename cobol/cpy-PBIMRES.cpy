000100* ------------------------------------------------------------
000200* PBIMRES - CALCULATION ENGINE CALL/RESULT AREA
000300* ------------------------------------------------------------
000400* SHARED BY PBI001 (WHICH BUILDS ONE OF THESE FOR THE TOP
000500* LEVEL CALL TO PBI002) AND BY PBI002 ITSELF, WHICH LAYS THIS
000600* COPYBOOK OUT TWICE - ONCE AS THE "CURRENT" PARAMETERS IT
000700* RECEIVED (:X: = C, LINKAGE SECTION) AND ONCE AS THE "NEXT"
000800* PARAMETERS IT BUILDS FOR ITS OWN RECURSIVE SELF-CALL
000900* (:X: = N, LOCAL-STORAGE SECTION, SO EACH RECURSION LEVEL
001000* GETS ITS OWN COPY).
001100* ------------------------------------------------------------
001200 01  CALC-:X:-AREA.
001300     03  CALC-:X:-MODE               PIC X(01).
001400         88  CALC-:X:-MODE-INBREED       VALUE 'F'.
001500         88  CALC-:X:-MODE-COANCESTRY    VALUE 'C'.
001600     03  CALC-:X:-ID-1               PIC X(20).
001700     03  CALC-:X:-ID-2               PIC X(20).
001800     03  CALC-:X:-DEPTH              PIC 9(4) COMP.
001900     03  CALC-:X:-RESULT-VALUE       PIC 9V9(6) COMP-3.
002000     03  CALC-:X:-RC                 PIC X(01).
002100         88  CALC-:X:-RC-OK              VALUE '0'.
002200         88  CALC-:X:-RC-ERROR           VALUE 'E'.
002300     03  FILLER                      PIC X(10).
