000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.     PBI002 RECURSIVE.
000400 AUTHOR.         R.HALVORSEN.
000500 INSTALLATION.   STATE UNIV AGRIC EXPT STA - HERD RECORDS UNIT.
000600 DATE-WRITTEN.   MARCH 1987.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000900*----------------------------------------------------------------
001000* PBI002 - WRIGHT COEFFICIENT OF INBREEDING / COANCESTRY ENGINE
001100*
001200* RECURSIVE SUBPROGRAM CALLED BY PBI001 ONCE PER ANIMAL ON THE
001300* PEDIGREE REGISTER.  THE SAME PROGRAM CALLS ITSELF TO WALK THE
001400* ANCESTOR TREE - IN INBREEDING MODE IT SCORES THE COANCESTRY
001500* OF AN ANIMAL'S SIRE AND DAM; IN COANCESTRY MODE IT SCORES
001600* THE RELATIONSHIP BETWEEN TWO ANIMALS BY TRACING WHICHEVER OF
001700* THE TWO SORTS ALPHABETICALLY HIGHER BACK THROUGH ITS OWN
001800* SIRE AND DAM (WRIGHT'S PATH-COEFFICIENT METHOD).  RESULTS
001900* ARE MEMOIZED FOR THE LIFE OF THE RUN SO NO PAIR IS EVER
002000* WALKED TWICE.
002100*----------------------------------------------------------------
002200* CHANGE LOG
002300*   DATE       BY  REQUEST     DESCRIPTION
002400*   ---------  --  ----------  ------------------------------
002500*   03/16/87   RH  CR-870031   ORIGINAL PROGRAM WRITTEN FOR
002600*                              SPRING HERD BOOK CLOSEOUT RUN.
002700*   04/02/87   RH  CR-870031   ADDED THE COANCESTRY CACHE -
002800*                              WITHOUT IT THE FULL HERD RUN
002900*                              WAS TAKING OVER AN HOUR OF CPU.
003000*   09/04/88   DK  CR-880114   RAISED CACHE TABLE OCCURS LIMIT
003100*                              TO MATCH THE PEDIGREE TABLE
003200*                              RAISE IN PBI001.
003300*   02/11/90   TO  CR-900009   NO CHANGE REQUIRED HERE FOR THE
003400*                              BIRTH DATE COLUMN ADDED TO THE
003500*                              PEDIGREE FILE - NOTED FOR THE
003600*                              RECORD.
003700*   06/14/92   RH  CR-920098   ADDED THE RUN-AWAY RECURSION
003800*                              GUARD (MAX PATH DEPTH) AFTER A
003900*                              CIRCULAR PEDIGREE ENTRY FROM A
004000*                              DATA-ENTRY ERROR LOOPED THE JOB
004100*                              FOR OVER AN HOUR BEFORE OPERATOR
004200*                              CANCELLED IT.
004300*   05/06/93   MP  CR-930071   NO CHANGE REQUIRED HERE FOR THE
004400*                              LOG OPEN MODE CHANGE IN PBI001.
004500*   03/29/95   SW  CR-950041   FIXED CACHE KEY ORDERING FOR
004600*                              COANCESTRY PAIRS INVOLVING AN
004700*                              UNKNOWN PARENT - TWO DIFFERENT
004800*                              CACHE ROWS WERE BEING BUILT FOR
004900*                              THE SAME PAIR DEPENDING ON WHICH
005000*                              SIDE WAS BLANK.
005100*   01/04/99   MP  Y2K-0192    Y2K REVIEW: NO DATE FIELDS OF
005200*                              ANY KIND IN THIS PROGRAM.  NO
005300*                              CODE CHANGE REQUIRED - LOGGED
005400*                              FOR THE Y2K INVENTORY FILE.
005500*   08/30/01   TO  CR-010212   PEDIGREE TABLE NO LONGER OWNED
005600*                              LOCALLY - NOW RECEIVED VIA
005700*                              LINKAGE FROM PBI001 AND PASSED
005800*                              THROUGH UNCHANGED ON EVERY
005900*                              RECURSIVE SELF-CALL.
006000*   11/12/03   JR  CR-030188   FALL REGISTRY AUDIT FOUND A COMMON
006100*                              SIRE NEVER ENTERED AS ITS OWN
006200*                              PEDIGREE ROW SCORING 0.5 INSTEAD OF
006300*                              0.0 FOR SELF-COANCESTRY AND RAISING
006400*                              A BOGUS ERROR LINE FOR INBREEDING -
006500*                              BOTH PATHS NOW TREAT AN UNREGISTERED
006600*                              ID THE SAME AS A BLANK PARENT (SEE
006700*                              1000 AND 2010).
006800*----------------------------------------------------------------
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SOURCE-COMPUTER.    IBM-370.
007200 OBJECT-COMPUTER.    IBM-370.
007300 SPECIAL-NAMES.
007400     UPSI-0 ON STATUS IS DEBUG-TRACE-ON
007500            OFF STATUS IS DEBUG-TRACE-OFF.
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800     SELECT RUN-LOG-FILE     ASSIGN TO RUNLOG
007900            ORGANIZATION IS LINE SEQUENTIAL
008000            FILE STATUS  IS RUN-LOG-FS.
008100*
008200 DATA DIVISION.
008300 FILE SECTION.
008400 COPY PBIMLOG.
008500**
008600 WORKING-STORAGE SECTION.
008700 01  WK-LITERALS.
008800* 06/14/92 RH - RUN-AWAY RECURSION GUARD ADDED (SEE 1000/2000)    CR920098
008900     03  WK-MAX-DEPTH                PIC 9(4) COMP VALUE 50.
009000     03  WK-ZERO-COEFF               PIC 9V9(6) COMP-3
009100                                      VALUE ZERO.
009200     03  WK-HALF-COEFF               PIC 9V9(6) COMP-3
009300                                      VALUE 0.5.
009400     03  FILLER                      PIC X(10).
009500*
009600 01  WS-FILE-STATUSES.
009700     03  RUN-LOG-FS                  PIC X(02).
009800         88  RUN-LOG-OK                  VALUE '00'.
009900     03  FILLER                      PIC X(10).
010000*
010100 01  WS-LOG-BUILD.
010200     03  WS-LOG-LEVEL                PIC X(05).
010300     03  WS-LOG-TEXT-WORK            PIC X(090).
010400     03  WS-DEPTH-EDIT               PIC ZZZ9.
010500     03  WS-COEFF-EDIT               PIC 9.999999.
010600     03  FILLER                      PIC X(10).
010700*
010800* MEMOIZED INBREEDING RESULTS - ONE ROW PER ANIMAL ID ALREADY
010900* SCORED FOR ITS OWN COEFFICIENT OF INBREEDING.
011000* 04/02/87 RH - CACHE TABLES ADDED - FULL HERD RUN NOW <1MIN      CR870031
011100 01  WS-INBREED-CACHE.
011200     03  INBREED-CACHE-TOTAL         PIC 9(9) COMP VALUE ZERO.
011300     03  INBREED-CACHE-TB.
011400         05  INBREED-CACHE-ENTRY OCCURS 0 TO 20000 TIMES
011500                          DEPENDING ON INBREED-CACHE-TOTAL
011600                          INDEXED BY INBREED-IDX.
011700             10  INBREED-CACHE-KEYVAL.
011800                 15  INBREED-CACHE-ID        PIC X(20).
011900                 15  INBREED-CACHE-VALUE     PIC 9V9(6)
012000                                              COMP-3.
012100             10  INBREED-CACHE-LINE REDEFINES
012200                                INBREED-CACHE-KEYVAL
012300                                          PIC X(24).
012400     03  FILLER                      PIC X(10).
012500*
012600* MEMOIZED COANCESTRY RESULTS - ONE ROW PER UNORDERED PAIR OF
012700* ANIMAL IDS ALREADY SCORED, STORED WITH THE ALPHABETICALLY
012800* LESSER ID FIRST SO THE CACHE IS ORDER-INDEPENDENT.
012900 01  WS-COANCESTRY-CACHE.
013000     03  COAN-CACHE-TOTAL            PIC 9(9) COMP VALUE ZERO.
013100     03  COAN-CACHE-TB.
013200         05  COAN-CACHE-ENTRY OCCURS 0 TO 40000 TIMES
013300                          DEPENDING ON COAN-CACHE-TOTAL
013400                          INDEXED BY COAN-IDX.
013500             10  COAN-CACHE-KEYVAL.
013600                 15  COAN-CACHE-ID-LO         PIC X(20).
013700                 15  COAN-CACHE-ID-HI         PIC X(20).
013800                 15  COAN-CACHE-VALUE         PIC 9V9(6)
013900                                               COMP-3.
014000             10  COAN-CACHE-LINE REDEFINES
014100                                COAN-CACHE-KEYVAL
014200                                          PIC X(44).
014300     03  FILLER                      PIC X(10).
014400*
014500 COPY PBIMRES REPLACING ==:X:== BY ==N==.
014600**
014700 LOCAL-STORAGE SECTION.
014800 01  LS-WORK.
014900     03  LS-CUR-ANIMAL-ID            PIC X(20).
015000     03  LS-SIRE-ID                  PIC X(20).
015100     03  LS-DAM-ID                   PIC X(20).
015200     03  LS-TRACE-ID                 PIC X(20).
015300     03  LS-OTHER-ID                 PIC X(20).
015400     03  LS-TRACE-SIRE-ID            PIC X(20).
015500     03  LS-TRACE-DAM-ID             PIC X(20).
015600     03  LS-KEY-LO                   PIC X(20).
015700     03  LS-KEY-HI                   PIC X(20).
015800     03  LS-SEARCH-ID                PIC X(20).
015900     03  LS-ORDER-2                  PIC X(20).
016000     03  LS-COAN-S                   PIC 9V9(6) COMP-3.
016100     03  LS-COAN-D                   PIC 9V9(6) COMP-3.
016200     03  LS-FOUND-SWITCH             PIC X(01).
016300         88  LS-FOUND                    VALUE 'Y'.
016400         88  LS-NOT-FOUND                VALUE 'N'.
016500     03  LS-CACHEABLE-SWITCH         PIC X(01).
016600         88  LS-IS-CACHEABLE             VALUE 'Y'.
016700         88  LS-NOT-CACHEABLE            VALUE 'N'.
016800     03  LS-BASE-CASE-SWITCH         PIC X(01).
016900         88  LS-IS-BASE-CASE             VALUE 'Y'.
017000         88  LS-NOT-BASE-CASE            VALUE 'N'.
017100     03  LS-PED-IDX-SAVE             PIC 9(9) COMP.
017200     03  FILLER                      PIC X(10).
017300*
017400 LINKAGE SECTION.
017500 COPY PBIMRES REPLACING ==:X:== BY ==C==.
017600 COPY PBIMPED.
017700**
017800* 08/30/01 TO - PEDIGREE TABLE NOW RECEIVED VIA LINKAGE           CR010212
017900 PROCEDURE DIVISION USING CALC-C-AREA, PEDIGREE-TABLE.
018000*
018100 0000-MAIN-LOGIC.
018200     EVALUATE TRUE
018300        WHEN CALC-C-MODE-INBREED
018400           PERFORM 1000-CALC-INBREEDING  THRU 1000-EXIT
018500        WHEN CALC-C-MODE-COANCESTRY
018600           PERFORM 2000-CALC-COANCESTRY  THRU 2000-EXIT
018700        WHEN OTHER
018800           PERFORM 9800-RAISE-BAD-MODE   THRU 9800-EXIT
018900     END-EVALUATE.
019000     GOBACK.
019100 0000-EXIT.
019200     EXIT.
019300*----------------------------------------------------------------
019400* COEFFICIENT OF INBREEDING OF ONE ANIMAL = COANCESTRY OF ITS
019500* SIRE AND DAM.  MEMOIZED BY ANIMAL ID.
019600*----------------------------------------------------------------
019700 1000-CALC-INBREEDING.
019800     MOVE CALC-C-ID-1 TO LS-CUR-ANIMAL-ID.
019900
020000     IF CALC-C-DEPTH > WK-MAX-DEPTH
020100        PERFORM 9910-LOG-DEPTH-EXCEEDED THRU 9910-EXIT
020200        MOVE WK-ZERO-COEFF TO CALC-C-RESULT-VALUE
020300        SET CALC-C-RC-OK TO TRUE
020400        GO TO 1000-EXIT
020500     END-IF.
020600
020700     PERFORM 1100-FIND-INBREEDING-CACHE THRU 1100-EXIT.
020800     IF LS-FOUND
020900        MOVE INBREED-CACHE-VALUE(INBREED-IDX)
021000                                    TO CALC-C-RESULT-VALUE
021100        SET CALC-C-RC-OK TO TRUE
021200        PERFORM 9930-LOG-CACHE-HIT   THRU 9930-EXIT
021300        GO TO 1000-EXIT
021400     END-IF.
021500
021600     PERFORM 1200-FIND-PEDIGREE-ANIMAL THRU 1200-EXIT.
021700
021800* 11/12/03 JR - UNREGISTERED ANCESTOR ID (E.G. A COMMON SIRE      CR030188
021900*               NEVER ENTERED ON THE PEDIGREE FILE) IS A BASE
022000*               CASE, NOT AN ERROR - SAME AS SIRE-UNKNOWN /
022100*               DAM-UNKNOWN BELOW.  MUST STILL BE CACHED SO A
022200*               RE-VISIT DOES NOT KEEP RE-LOGGING IT.
022300     IF LS-NOT-FOUND
022400        MOVE WK-ZERO-COEFF TO CALC-C-RESULT-VALUE
022500        PERFORM 9940-LOG-BASE-CASE    THRU 9940-EXIT
022600     ELSE
022700        MOVE PED-SIRE-ID(LS-PED-IDX-SAVE) TO LS-SIRE-ID
022800        MOVE PED-DAM-ID(LS-PED-IDX-SAVE)  TO LS-DAM-ID
022900        IF NOT PED-SIRE-KNOWN(LS-PED-IDX-SAVE)
023000           OR NOT PED-DAM-KNOWN(LS-PED-IDX-SAVE)
023100           MOVE WK-ZERO-COEFF TO CALC-C-RESULT-VALUE
023200           PERFORM 9940-LOG-BASE-CASE    THRU 9940-EXIT
023300        ELSE
023400           SET CALC-N-MODE-COANCESTRY TO TRUE
023500           MOVE LS-SIRE-ID   TO CALC-N-ID-1
023600           MOVE LS-DAM-ID    TO CALC-N-ID-2
023700           COMPUTE CALC-N-DEPTH = CALC-C-DEPTH + 1
023800           SET CALC-N-RC-OK  TO TRUE
023900           CALL 'PBI002' USING CALC-N-AREA PEDIGREE-TABLE
024000                ON EXCEPTION
024100                   SET CALC-N-RC-ERROR TO TRUE
024200           END-CALL
024300           MOVE CALC-N-RESULT-VALUE TO CALC-C-RESULT-VALUE
024400           PERFORM 9950-LOG-CALCULATED   THRU 9950-EXIT
024500        END-IF
024600     END-IF.
024700
024800     SET CALC-C-RC-OK TO TRUE.
024900     PERFORM 1400-STORE-INBREEDING-CACHE THRU 1400-EXIT.
025000 1000-EXIT.
025100     EXIT.
025200*
025300 1100-FIND-INBREEDING-CACHE.
025400     SET LS-NOT-FOUND TO TRUE.
025500     PERFORM 1110-TEST-INBREED-CACHE THRU 1110-EXIT
025600        VARYING INBREED-IDX FROM 1 BY 1
025700        UNTIL INBREED-IDX > INBREED-CACHE-TOTAL
025800        OR LS-FOUND.
025900 1100-EXIT.
026000     EXIT.
026100*
026200 1110-TEST-INBREED-CACHE.
026300     IF INBREED-CACHE-ID(INBREED-IDX) EQUAL LS-CUR-ANIMAL-ID
026400        SET LS-FOUND TO TRUE
026500     END-IF.
026600 1110-EXIT.
026700     EXIT.
026800*
026900 1200-FIND-PEDIGREE-ANIMAL.
027000     SET LS-NOT-FOUND TO TRUE.
027100     PERFORM 1210-TEST-PEDIGREE-ANIMAL THRU 1210-EXIT
027200        VARYING PED-IDX FROM 1 BY 1
027300        UNTIL PED-IDX > PED-TOTAL-ANIMALS
027400        OR LS-FOUND.
027500 1200-EXIT.
027600     EXIT.
027700*
027800 1210-TEST-PEDIGREE-ANIMAL.
027900     IF PED-ANIMAL-ID(PED-IDX) EQUAL LS-CUR-ANIMAL-ID
028000        SET LS-FOUND TO TRUE
028100        MOVE PED-IDX TO LS-PED-IDX-SAVE
028200     END-IF.
028300 1210-EXIT.
028400     EXIT.
028500*
028600 1400-STORE-INBREEDING-CACHE.
028700     ADD 1 TO INBREED-CACHE-TOTAL.
028800     MOVE LS-CUR-ANIMAL-ID TO
028900               INBREED-CACHE-ID(INBREED-CACHE-TOTAL).
029000     MOVE CALC-C-RESULT-VALUE TO
029100               INBREED-CACHE-VALUE(INBREED-CACHE-TOTAL).
029200 1400-EXIT.
029300     EXIT.
029400*----------------------------------------------------------------
029500* COANCESTRY OF TWO ANIMALS (WRIGHT'S PATH-COEFFICIENT METHOD)
029600*----------------------------------------------------------------
029700 2000-CALC-COANCESTRY.
029800     MOVE CALC-C-ID-1 TO LS-CUR-ANIMAL-ID.
029900     MOVE CALC-C-ID-2 TO LS-OTHER-ID.
030000
030100     IF CALC-C-DEPTH > WK-MAX-DEPTH
030200        PERFORM 9910-LOG-DEPTH-EXCEEDED THRU 9910-EXIT
030300        MOVE WK-ZERO-COEFF TO CALC-C-RESULT-VALUE
030400        SET CALC-C-RC-OK TO TRUE
030500        GO TO 2000-EXIT
030600     END-IF.
030700
030800     PERFORM 2010-CHECK-BASE-CASE   THRU 2010-EXIT.
030900     IF LS-IS-BASE-CASE
031000        MOVE WK-ZERO-COEFF TO CALC-C-RESULT-VALUE
031100        SET CALC-C-RC-OK  TO TRUE
031200        PERFORM 9940-LOG-BASE-CASE  THRU 9940-EXIT
031300        GO TO 2000-EXIT
031400     END-IF.
031500
031600     PERFORM 2100-BUILD-CACHE-KEY   THRU 2100-EXIT.
031700     IF LS-IS-CACHEABLE
031800        PERFORM 2200-FIND-COANCESTRY-CACHE THRU 2200-EXIT
031900        IF LS-FOUND
032000           MOVE COAN-CACHE-VALUE(COAN-IDX)
032100                                    TO CALC-C-RESULT-VALUE
032200           SET CALC-C-RC-OK TO TRUE
032300           PERFORM 9930-LOG-CACHE-HIT THRU 9930-EXIT
032400           GO TO 2000-EXIT
032500        END-IF
032600     END-IF.
032700
032800     IF LS-CUR-ANIMAL-ID EQUAL LS-OTHER-ID
032900        PERFORM 2300-CALC-SELF-COANCESTRY THRU 2300-EXIT
033000     ELSE
033100        PERFORM 2400-CALC-CROSS-COANCESTRY THRU 2400-EXIT
033200     END-IF.
033300
033400     SET CALC-C-RC-OK TO TRUE.
033500     IF LS-IS-CACHEABLE
033600        PERFORM 2500-STORE-COANCESTRY-CACHE THRU 2500-EXIT
033700     END-IF.
033800 2000-EXIT.
033900     EXIT.
034000*
034100* BUSINESS RULE 1 - COANCESTRY INVOLVING AN UNKNOWN (BLANK)
034200* PARENT ID, OR AN ID NOT ITSELF A ROW ON THE PEDIGREE REGISTER
034300* (E.G. A COMMON SIRE NEVER ENTERED ON THE FILE), IS ZERO WITH
034400* NO FURTHER TRACING.
034500 2010-CHECK-BASE-CASE.
034600     SET LS-NOT-BASE-CASE TO TRUE.
034700     IF LS-CUR-ANIMAL-ID EQUAL SPACES
034800        OR LS-OTHER-ID EQUAL SPACES
034900        SET LS-IS-BASE-CASE TO TRUE
035000        GO TO 2010-EXIT
035100     END-IF.
035200     MOVE LS-CUR-ANIMAL-ID TO LS-SEARCH-ID.
035300     PERFORM 2020-CHECK-PEDIGREE-ID  THRU 2020-EXIT.
035400     IF LS-NOT-FOUND
035500        SET LS-IS-BASE-CASE TO TRUE
035600        GO TO 2010-EXIT
035700     END-IF.
035800     MOVE LS-OTHER-ID TO LS-SEARCH-ID.
035900     PERFORM 2020-CHECK-PEDIGREE-ID  THRU 2020-EXIT.
036000     IF LS-NOT-FOUND
036100        SET LS-IS-BASE-CASE TO TRUE
036200     END-IF.
036300 2010-EXIT.
036400     EXIT.
036500*
036600* SEARCHES THE PEDIGREE REGISTER FOR LS-SEARCH-ID, LEAVING
036700* LS-FOUND/LS-NOT-FOUND SET - USED ONLY BY 2010 SO A SIRE OR DAM
036800* ID REFERENCED IN A CROSS BUT NEVER ITSELF REGISTERED IS CAUGHT
036900* BEFORE THE SELF/CROSS BRANCH BELOW EVER RUNS.
037000 2020-CHECK-PEDIGREE-ID.
037100     SET LS-NOT-FOUND TO TRUE.
037200     PERFORM 2025-TEST-PEDIGREE-ID  THRU 2025-EXIT
037300        VARYING PED-IDX FROM 1 BY 1
037400        UNTIL PED-IDX > PED-TOTAL-ANIMALS
037500        OR LS-FOUND.
037600 2020-EXIT.
037700     EXIT.
037800*
037900 2025-TEST-PEDIGREE-ID.
038000     IF PED-ANIMAL-ID(PED-IDX) EQUAL LS-SEARCH-ID
038100        SET LS-FOUND TO TRUE
038200     END-IF.
038300 2025-EXIT.
038400     EXIT.
038500*
038600* CACHE KEY IS THE PAIR STORED WITH THE ALPHABETICALLY LESSER
038700* ID FIRST SO THE SAME PAIR HASHES THE SAME REGARDLESS OF THE
038800* ORDER IT IS PRESENTED IN.  A PAIR IS CACHEABLE ONLY WHEN
038900* BOTH IDS ARE REAL (NEITHER IS BLANK - BLANK PAIRS ARE BASE
039000* CASES AND NEVER REACH HERE, BUT THE CHECK IS KEPT FOR
039100* SAFETY SHOULD THIS PARAGRAPH EVER BE REACHED DIRECTLY).
039200* 03/29/95 SW - CACHE KEY ORDERING FIXED FOR BLANK-ID PAIRS       CR950041
039300 2100-BUILD-CACHE-KEY.
039400     SET LS-NOT-CACHEABLE TO TRUE.
039500     IF LS-CUR-ANIMAL-ID EQUAL SPACES
039600        OR LS-OTHER-ID EQUAL SPACES
039700        GO TO 2100-EXIT
039800     END-IF.
039900     IF LS-CUR-ANIMAL-ID > LS-OTHER-ID
040000        MOVE LS-OTHER-ID     TO LS-KEY-LO
040100        MOVE LS-CUR-ANIMAL-ID TO LS-KEY-HI
040200     ELSE
040300        MOVE LS-CUR-ANIMAL-ID TO LS-KEY-LO
040400        MOVE LS-OTHER-ID     TO LS-KEY-HI
040500     END-IF.
040600     SET LS-IS-CACHEABLE TO TRUE.
040700 2100-EXIT.
040800     EXIT.
040900*
041000 2200-FIND-COANCESTRY-CACHE.
041100     SET LS-NOT-FOUND TO TRUE.
041200     PERFORM 2210-TEST-COAN-CACHE   THRU 2210-EXIT
041300        VARYING COAN-IDX FROM 1 BY 1
041400        UNTIL COAN-IDX > COAN-CACHE-TOTAL
041500        OR LS-FOUND.
041600 2200-EXIT.
041700     EXIT.
041800*
041900 2210-TEST-COAN-CACHE.
042000     IF COAN-CACHE-ID-LO(COAN-IDX) EQUAL LS-KEY-LO
042100        AND COAN-CACHE-ID-HI(COAN-IDX) EQUAL LS-KEY-HI
042200        SET LS-FOUND TO TRUE
042300     END-IF.
042400 2210-EXIT.
042500     EXIT.
042600*
042700* BUSINESS RULE - COANCESTRY OF AN ANIMAL WITH ITSELF IS
042800* ONE HALF OF (ONE PLUS ITS OWN COEFFICIENT OF INBREEDING).
042900 2300-CALC-SELF-COANCESTRY.
043000     SET CALC-N-MODE-INBREED TO TRUE.
043100     MOVE LS-CUR-ANIMAL-ID TO CALC-N-ID-1.
043200     MOVE SPACES           TO CALC-N-ID-2.
043300     COMPUTE CALC-N-DEPTH = CALC-C-DEPTH + 1.
043400     SET CALC-N-RC-OK TO TRUE.
043500     CALL 'PBI002' USING CALC-N-AREA PEDIGREE-TABLE
043600          ON EXCEPTION
043700             SET CALC-N-RC-ERROR TO TRUE
043800     END-CALL.
043900     COMPUTE CALC-C-RESULT-VALUE ROUNDED =
044000             WK-HALF-COEFF * (1 + CALC-N-RESULT-VALUE).
044100     PERFORM 9950-LOG-CALCULATED    THRU 9950-EXIT.
044200 2300-EXIT.
044300     EXIT.
044400*
044500* BUSINESS RULE - COANCESTRY OF TWO DIFFERENT ANIMALS TRACES
044600* WHICHEVER OF THE TWO SORTS ALPHABETICALLY GREATER BACK
044700* THROUGH ITS OWN SIRE AND DAM: F(A,B) = ONE HALF OF
044800* (COANCESTRY(SIRE-OF-TRACE,OTHER) + COANCESTRY(DAM-OF-
044900* TRACE,OTHER)).
045000 2400-CALC-CROSS-COANCESTRY.
045100     IF LS-CUR-ANIMAL-ID > LS-OTHER-ID
045200        MOVE LS-CUR-ANIMAL-ID TO LS-TRACE-ID
045300        MOVE LS-OTHER-ID      TO LS-ORDER-2
045400     ELSE
045500        MOVE LS-OTHER-ID      TO LS-TRACE-ID
045600        MOVE LS-CUR-ANIMAL-ID TO LS-ORDER-2
045700     END-IF.
045800
045900     PERFORM 2410-FIND-TRACE-ANIMAL THRU 2410-EXIT.
046000
046100     IF LS-NOT-FOUND
046200        MOVE WK-ZERO-COEFF TO CALC-C-RESULT-VALUE
046300        PERFORM 9940-LOG-BASE-CASE  THRU 9940-EXIT
046400        GO TO 2400-EXIT
046500     END-IF.
046600
046700     MOVE PED-SIRE-ID(LS-PED-IDX-SAVE) TO LS-TRACE-SIRE-ID.
046800     MOVE PED-DAM-ID(LS-PED-IDX-SAVE)  TO LS-TRACE-DAM-ID.
046900
047000     MOVE WK-ZERO-COEFF TO LS-COAN-S.
047100     IF PED-SIRE-KNOWN(LS-PED-IDX-SAVE)
047200        SET CALC-N-MODE-COANCESTRY TO TRUE
047300        MOVE LS-TRACE-SIRE-ID TO CALC-N-ID-1
047400        MOVE LS-ORDER-2       TO CALC-N-ID-2
047500        COMPUTE CALC-N-DEPTH = CALC-C-DEPTH + 1
047600        SET CALC-N-RC-OK TO TRUE
047700        CALL 'PBI002' USING CALC-N-AREA PEDIGREE-TABLE
047800             ON EXCEPTION
047900                SET CALC-N-RC-ERROR TO TRUE
048000        END-CALL
048100        MOVE CALC-N-RESULT-VALUE TO LS-COAN-S
048200     END-IF.
048300
048400     MOVE WK-ZERO-COEFF TO LS-COAN-D.
048500     IF PED-DAM-KNOWN(LS-PED-IDX-SAVE)
048600        SET CALC-N-MODE-COANCESTRY TO TRUE
048700        MOVE LS-TRACE-DAM-ID  TO CALC-N-ID-1
048800        MOVE LS-ORDER-2       TO CALC-N-ID-2
048900        COMPUTE CALC-N-DEPTH = CALC-C-DEPTH + 1
049000        SET CALC-N-RC-OK TO TRUE
049100        CALL 'PBI002' USING CALC-N-AREA PEDIGREE-TABLE
049200             ON EXCEPTION
049300                SET CALC-N-RC-ERROR TO TRUE
049400        END-CALL
049500        MOVE CALC-N-RESULT-VALUE TO LS-COAN-D
049600     END-IF.
049700
049800     COMPUTE CALC-C-RESULT-VALUE ROUNDED =
049900             WK-HALF-COEFF * (LS-COAN-S + LS-COAN-D).
050000     PERFORM 9950-LOG-CALCULATED    THRU 9950-EXIT.
050100 2400-EXIT.
050200     EXIT.
050300*
050400 2410-FIND-TRACE-ANIMAL.
050500     SET LS-NOT-FOUND TO TRUE.
050600     PERFORM 2420-TEST-TRACE-ANIMAL THRU 2420-EXIT
050700        VARYING PED-IDX FROM 1 BY 1
050800        UNTIL PED-IDX > PED-TOTAL-ANIMALS
050900        OR LS-FOUND.
051000 2410-EXIT.
051100     EXIT.
051200*
051300 2420-TEST-TRACE-ANIMAL.
051400     IF PED-ANIMAL-ID(PED-IDX) EQUAL LS-TRACE-ID
051500        SET LS-FOUND TO TRUE
051600        MOVE PED-IDX TO LS-PED-IDX-SAVE
051700     END-IF.
051800 2420-EXIT.
051900     EXIT.
052000*
052100 2500-STORE-COANCESTRY-CACHE.
052200     ADD 1 TO COAN-CACHE-TOTAL.
052300     MOVE LS-KEY-LO TO COAN-CACHE-ID-LO(COAN-CACHE-TOTAL).
052400     MOVE LS-KEY-HI TO COAN-CACHE-ID-HI(COAN-CACHE-TOTAL).
052500     MOVE CALC-C-RESULT-VALUE TO
052600               COAN-CACHE-VALUE(COAN-CACHE-TOTAL).
052700 2500-EXIT.
052800     EXIT.
052900*----------------------------------------------------------------
053000* ERROR HANDLING
053100*----------------------------------------------------------------
053200 9800-RAISE-BAD-MODE.
053300     SET CALC-C-RC-ERROR TO TRUE.
053400     MOVE WK-ZERO-COEFF TO CALC-C-RESULT-VALUE.
053500     MOVE 'ERROR' TO WS-LOG-LEVEL.
053600     STRING 'PBI002 UNRESOLVED ANIMAL OR BAD MODE FOR ID '
053700                                      DELIMITED BY SIZE
053800            CALC-C-ID-1               DELIMITED BY SIZE
053900       INTO WS-LOG-TEXT-WORK.
054000     PERFORM 9900-WRITE-LOG-LINE      THRU 9900-EXIT.
054100 9800-EXIT.
054200     EXIT.
054300*----------------------------------------------------------------
054400* TRACE LOGGING (DETAIL LINES GATED BY THE DEBUG SWITCH)
054500*----------------------------------------------------------------
054600 9910-LOG-DEPTH-EXCEEDED.
054700     MOVE CALC-C-DEPTH TO WS-DEPTH-EDIT.
054800     MOVE 'WARN ' TO WS-LOG-LEVEL.
054900     STRING 'MAX PATH DEPTH EXCEEDED AT DEPTH '
055000                                      DELIMITED BY SIZE
055100            WS-DEPTH-EDIT             DELIMITED BY SIZE
055200            ' FOR ID1 '               DELIMITED BY SIZE
055300            CALC-C-ID-1               DELIMITED BY SIZE
055400            ' ID2 '                   DELIMITED BY SIZE
055500            CALC-C-ID-2               DELIMITED BY SIZE
055600            ' - LIKELY CIRCULAR PEDIGREE - RETURNING ZERO'
055700                                      DELIMITED BY SIZE
055800       INTO WS-LOG-TEXT-WORK.
055900     PERFORM 9900-WRITE-LOG-LINE      THRU 9900-EXIT.
056000 9910-EXIT.
056100     EXIT.
056200*
056300 9930-LOG-CACHE-HIT.
056400     IF DEBUG-TRACE-OFF
056500        GO TO 9930-EXIT
056600     END-IF.
056700     MOVE 'DEBUG' TO WS-LOG-LEVEL.
056800     STRING 'CACHE HIT ID1 '          DELIMITED BY SIZE
056900            CALC-C-ID-1               DELIMITED BY SIZE
057000            ' ID2 '                   DELIMITED BY SIZE
057100            CALC-C-ID-2               DELIMITED BY SIZE
057200       INTO WS-LOG-TEXT-WORK.
057300     PERFORM 9900-WRITE-LOG-LINE      THRU 9900-EXIT.
057400 9930-EXIT.
057500     EXIT.
057600*
057700 9940-LOG-BASE-CASE.
057800     IF DEBUG-TRACE-OFF
057900        GO TO 9940-EXIT
058000     END-IF.
058100     MOVE 'DEBUG' TO WS-LOG-LEVEL.
058200     STRING 'BASE CASE ID1 '          DELIMITED BY SIZE
058300            CALC-C-ID-1               DELIMITED BY SIZE
058400            ' ID2 '                   DELIMITED BY SIZE
058500            CALC-C-ID-2               DELIMITED BY SIZE
058600            ' RESULT ZERO'            DELIMITED BY SIZE
058700       INTO WS-LOG-TEXT-WORK.
058800     PERFORM 9900-WRITE-LOG-LINE      THRU 9900-EXIT.
058900 9940-EXIT.
059000     EXIT.
059100*
059200 9950-LOG-CALCULATED.
059300     IF DEBUG-TRACE-OFF
059400        GO TO 9950-EXIT
059500     END-IF.
059600     MOVE CALC-C-RESULT-VALUE TO WS-COEFF-EDIT.
059700     MOVE 'DEBUG' TO WS-LOG-LEVEL.
059800     STRING 'CALCULATED ID1 '         DELIMITED BY SIZE
059900            CALC-C-ID-1               DELIMITED BY SIZE
060000            ' ID2 '                   DELIMITED BY SIZE
060100            CALC-C-ID-2               DELIMITED BY SIZE
060200            ' = '                     DELIMITED BY SIZE
060300            WS-COEFF-EDIT             DELIMITED BY SIZE
060400       INTO WS-LOG-TEXT-WORK.
060500     PERFORM 9900-WRITE-LOG-LINE      THRU 9900-EXIT.
060600 9950-EXIT.
060700     EXIT.
060800*----------------------------------------------------------------
060900* COMMON LOG WRITER
061000*----------------------------------------------------------------
061100 9900-WRITE-LOG-LINE.
061200     MOVE SPACES TO LOG-LINE-TEXT.
061300     STRING '       '           DELIMITED BY SIZE
061400            WS-LOG-LEVEL        DELIMITED BY SIZE
061500            ' '                 DELIMITED BY SIZE
061600            WS-LOG-TEXT-WORK    DELIMITED BY SIZE
061700       INTO LOG-LINE-TEXT.
061800     WRITE LOG-LINE-REC.
061900 9900-EXIT.
062000     EXIT.
