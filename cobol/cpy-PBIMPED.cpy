000100* ------------------------------------------------------------
000200* PBIMPED - RESOLVED PEDIGREE REGISTER TABLE
000300* ------------------------------------------------------------
000400* ONE ENTRY PER ANIMAL IN THE HERD, KEYED BY THE ANIMAL'S OWN
000500* STANDARDIZED ID.  SIRE-ID/DAM-ID HAVE ALREADY BEEN RUN
000600* THROUGH THE CROSS REFERENCE TABLE (PBIMXRF) AND NORMALIZED
000700* SO THAT AN UNKNOWN PARENT IS CARRIED AS SPACES.  BUILT BY
000800* PBI001 AND PASSED BY REFERENCE INTO PBI002 ON EVERY CALL SO
000900* THE CALCULATION ENGINE CAN WALK THE TREE.
001000* ------------------------------------------------------------
001100 01  PEDIGREE-TABLE.
001200     03  PED-TOTAL-ANIMALS           PIC 9(9) COMP VALUE ZERO.
001300     03  PED-ANIMAL-TB.
001400* 09/04/88 DK - OCCURS LIMIT RAISED FOR THE FALL REGISTRY         CR880114
001500         05  PED-ANIMAL  OCCURS 0 TO 20000 TIMES
001600                         DEPENDING ON PED-TOTAL-ANIMALS
001700                         INDEXED BY PED-IDX.
001800             10  PED-ANIMAL-DETAIL.
001900                 15  PED-ANIMAL-ID        PIC X(20).
002000                 15  PED-SIRE-ID          PIC X(20).
002100                 15  PED-DAM-ID           PIC X(20).
002200                 15  PED-PARENT-FLAGS.
002300                     20  PED-SIRE-FLAG    PIC X(01).
002400                         88  PED-SIRE-KNOWN     VALUE 'Y'.
002500                         88  PED-SIRE-UNKNOWN   VALUE 'N'.
002600                     20  PED-DAM-FLAG     PIC X(01).
002700                         88  PED-DAM-KNOWN      VALUE 'Y'.
002800                         88  PED-DAM-UNKNOWN    VALUE 'N'.
002900             10  PED-ANIMAL-LINE REDEFINES PED-ANIMAL-DETAIL
003000                                          PIC X(62).
003100     03  FILLER                          PIC X(10).
