000100* ------------------------------------------------------------
000200* PBIMLOG - RUN LOG SHARED FILE (EXTERNAL)
000300* ------------------------------------------------------------
000400* PBI001 OPENS THIS FILE IN OUTPUT MODE (TRUNCATING ANY PRIOR
000500* RUN'S LOG) AND CLOSES IT WHEN THE RUN ENDS.  PBI002 IS
000600* DECLARED AGAINST THE SAME EXTERNAL FILE CONNECTOR SO IT CAN
000700* WRITE ITS OWN TRACE LINES WITHOUT REOPENING THE FILE OR
000800* HAVING IT PASSED ACROSS THE CALL BOUNDARY.
000900* ------------------------------------------------------------
001000 FD  RUN-LOG-FILE
001100     IS EXTERNAL
001200     LABEL RECORDS ARE OMITTED.
001300 01  LOG-LINE-REC.
001400     05  LOG-LINE-TEXT               PIC X(120).
001500     05  FILLER                      PIC X(006).
