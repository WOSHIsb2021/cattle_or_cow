000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.     PBI001.
000400 AUTHOR.         R.HALVORSEN.
000500 INSTALLATION.   STATE UNIV AGRIC EXPT STA - HERD RECORDS UNIT.
000600 DATE-WRITTEN.   MARCH 1987.
000700 DATE-COMPILED.
000800 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
000900*----------------------------------------------------------------
001000* PBI001 - HERD PEDIGREE INBREEDING ANALYSIS - BATCH DRIVER
001100*
001200* LOADS THE HERD NUMBER CROSS REFERENCE TABLE, LOADS AND ID-
001300* RESOLVES THE PEDIGREE REGISTER, THEN FOR EVERY ANIMAL ON
001400* FILE CALLS THE RECURSIVE COANCESTRY ENGINE (PBI002) TO SCORE
001500* WRIGHT'S COEFFICIENT OF INBREEDING.  RESULTS AND DIAGNOSTIC
001600* MESSAGES ARE WRITTEN TO A SINGLE RUN LOG.
001700*----------------------------------------------------------------
001800* CHANGE LOG
001900*   DATE       BY  REQUEST     DESCRIPTION
002000*   ---------  --  ----------  ------------------------------
002100*   03/16/87   RH  CR-870031   ORIGINAL PROGRAM WRITTEN FOR
002200*                              SPRING HERD BOOK CLOSEOUT RUN.
002300*   03/22/87   RH  CR-870031   ADDED DUPLICATE-KEY WARNINGS ON
002400*                              THE CROSS REFERENCE LOAD PER
002500*                              HERDSMAN REVIEW COMMENTS.
002600*   09/04/88   DK  CR-880114   RAISED PEDIGREE TABLE OCCURS
002700*                              LIMIT FOR THE FALL REGISTRY -
002800*                              1200 HEAD WAS NO LONGER ENOUGH.
002900*   02/11/90   TO  CR-900009   PEDIGREE FILE NOW CARRIES A
003000*                              BIRTH DATE COLUMN BETWEEN THE
003100*                              ANIMAL ID AND SIRE ID - COLUMN
003200*                              IS READ AND DISCARDED.
003300*   07/19/91   RH  CR-910166   FIX: DUPLICATE ANIMAL-ID ON THE
003400*                              PEDIGREE FILE WAS BEING COUNTED
003500*                              TWICE IN THE SUMMARY LINE.
003600*   05/06/93   MP  CR-930071   MOVED RUN LOG OPEN TO OUTPUT
003700*                              (OVERWRITE) MODE - USERS WERE
003800*                              APPENDING TO STALE LOGS.
003900*   11/02/94   SW  CR-940188   COMMENT-STRIP LOGIC ADDED FOR
004000*                              BOTH INPUT FILES - EXTENSION
004100*                              OFFICE ANNOTATES SOURCE SHEETS
004200*                              WITH A LEADING '#' REMARK.
004300*   01/04/99   MP  Y2K-0192    Y2K REVIEW: NO 2-DIGIT YEAR
004400*                              FIELDS IN THIS PROGRAM - RUN
004500*                              LOG NOW CARRIES A SEQUENCE
004600*                              NUMBER INSTEAD OF A WALL CLOCK
004700*                              TIMESTAMP, SO NO CENTURY WINDOW
004800*                              EXPOSURE EXISTS HERE.  NO CODE
004900*                              CHANGE REQUIRED - LOGGED FOR
005000*                              THE Y2K INVENTORY FILE.
005100*   08/30/01   TO  CR-010212   ENGINE CALL NOW PASSES THE FULL
005200*                              PEDIGREE TABLE BY REFERENCE SO
005300*                              PBI002 NO LONGER NEEDS ITS OWN
005400*                              COPY OF THE REGISTER.
005500*   11/12/03   JR  CR-030188   RUN LOG SEQUENCE NUMBER SPLIT OUT
005600*                              OF WS-COUNTERS SO IT KEEPS RUNNING
005700*                              ACROSS BOTH THE XREF AND PEDIGREE
005800*                              PASSES INSTEAD OF RESETTING.
005900*   11/12/03   JR  CR-030233   PEDIGREE PARSE NOW SPLITS ON
006000*                              COMMAS BEFORE STRIPPING '#'
006100*                              REMARKS - A '#' INSIDE THE SIRE OR
006200*                              DAM COLUMN WAS TRUNCATING THE REST
006300*                              OF THE LINE.  STEP 2/3 SUMMARY
006400*                              LINES NOW ALSO REPORT DUPLICATE
006500*                              AND RESOLUTION COUNTS.  DEBUG
006600*                              TRACE SWITCH ADDED FOR PEDIGREE
006700*                              ROW STORAGE.
006800*----------------------------------------------------------------
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100 SOURCE-COMPUTER.    IBM-370.
007200 OBJECT-COMPUTER.    IBM-370.
007300* 11/12/03 JR - DEBUG SWITCH ADDED SO A HERDSMAN CAN GET A       CR030233
007400*               TRACE OF EVERY PEDIGREE ROW AS IT IS STORED,
007500*               SAME AS THE PBI002 ENGINE'S OWN UPSI-0.
007600 SPECIAL-NAMES.
007700     UPSI-0 ON STATUS IS DEBUG-TRACE-ON
007800            OFF STATUS IS DEBUG-TRACE-OFF.
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT XREF-IN-FILE     ASSIGN TO XREFIN
008200            ORGANIZATION IS LINE SEQUENTIAL
008300            FILE STATUS  IS XREF-IN-FS.
008400     SELECT PED-IN-FILE      ASSIGN TO PEDIN
008500            ORGANIZATION IS LINE SEQUENTIAL
008600            FILE STATUS  IS PED-IN-FS.
008700     SELECT RUN-LOG-FILE     ASSIGN TO RUNLOG
008800            ORGANIZATION IS LINE SEQUENTIAL
008900            FILE STATUS  IS RUN-LOG-FS.
009000*
009100 DATA DIVISION.
009200 FILE SECTION.
009300 FD  XREF-IN-FILE
009400     LABEL RECORDS ARE STANDARD.
009500 01  XREF-IN-REC.
009600     05  XREF-IN-TEXT                PIC X(094).
009700     05  FILLER                      PIC X(006).
009800*
009900 FD  PED-IN-FILE
010000     LABEL RECORDS ARE STANDARD.
010100 01  PED-IN-REC.
010200     05  PED-IN-TEXT                 PIC X(094).
010300     05  FILLER                      PIC X(006).
010400*
010500 COPY PBIMLOG.
010600**
010700 WORKING-STORAGE SECTION.
010800 01  WK-LITERALS.
010900     03  WK-UNKNOWN-TOKEN            PIC X(01) VALUE '0'.
011000     03  FILLER                      PIC X(17).
011100*
011200 01  WS-FILE-STATUSES.
011300     03  XREF-IN-FS                  PIC X(02).
011400         88  XREF-IN-OK                  VALUE '00'.
011500         88  XREF-IN-EOF                 VALUE '10'.
011600     03  PED-IN-FS                   PIC X(02).
011700         88  PED-IN-OK                   VALUE '00'.
011800         88  PED-IN-EOF                  VALUE '10'.
011900     03  RUN-LOG-FS                  PIC X(02).
012000         88  RUN-LOG-OK                  VALUE '00'.
012100     03  FILLER                      PIC X(10).
012200*
012300 01  WS-COUNTERS.
012400     03  WS-XREF-ROWS-LOADED         PIC 9(9) COMP VALUE ZERO.
012500     03  WS-XREF-DUPLICATES          PIC 9(9) COMP VALUE ZERO.
012600     03  WS-PED-ROWS-READ            PIC 9(9) COMP VALUE ZERO.
012700     03  WS-PED-SIRE-RESOLVED        PIC 9(9) COMP VALUE ZERO.
012800     03  WS-PED-DAM-RESOLVED         PIC 9(9) COMP VALUE ZERO.
012900     03  WS-PED-DUPLICATES           PIC 9(9) COMP VALUE ZERO.
013000     03  WS-TOTAL-SCORED             PIC 9(9) COMP VALUE ZERO.
013100     03  WS-TOTAL-ERROR              PIC 9(9) COMP VALUE ZERO.
013200     03  FILLER                      PIC X(10).
013300*
013400* 11/12/03 JR - PULLED OUT OF WS-COUNTERS AS ITS OWN STAND-      CR030188
013500*               ALONE ITEM - IT NUMBERS LOG LINES ACROSS BOTH
013600*               THE XREF AND PEDIGREE PASSES, NOT JUST ONE
013700*               PHASE'S COUNTS.
013800 77  WS-LOG-SEQ                      PIC 9(9) COMP VALUE ZERO.
013900*
014000 01  WS-HEADER-SWITCHES.
014100     03  WS-XREF-HDR-SW              PIC X(01) VALUE 'N'.
014200         88  WS-XREF-HDR-DONE            VALUE 'Y'.
014300     03  WS-PED-HDR-SW               PIC X(01) VALUE 'N'.
014400         88  WS-PED-HDR-DONE             VALUE 'Y'.
014500     03  FILLER                      PIC X(10).
014600*
014700 01  WS-CSV-WORK.
014800     03  WS-RAW-LINE                 PIC X(100).
014900     03  WS-LINE-COMMENT-REST        PIC X(100).
015000     03  WS-FIELD-1                  PIC X(20).
015100     03  WS-FIELD-2                  PIC X(20).
015200     03  WS-FIELD-3                  PIC X(20).
015300     03  WS-FIELD-4                  PIC X(20).
015400     03  WS-FIELD-BEFORE-HASH        PIC X(20).
015500     03  WS-FIELD-AFTER-HASH         PIC X(20).
015600     03  FILLER                      PIC X(10).
015700*
015800 01  WS-SEARCH-WORK.
015900     03  WS-SEARCH-KEY               PIC X(20).
016000     03  WS-RESOLVED-ID              PIC X(20).
016100     03  WS-FOUND-SWITCH             PIC X(01).
016200         88  WS-ID-FOUND                 VALUE 'Y'.
016300         88  WS-ID-NOT-FOUND             VALUE 'N'.
016400     03  FILLER                      PIC X(10).
016500*
016600 01  WS-PARM-AREA.
016700     03  WS-PARM-RAW-ID              PIC X(20).
016800     03  WS-PARM-RESOLVED-ID         PIC X(20).
016900     03  WS-PARM-KNOWN-FLAG          PIC X(01).
017000         88  WS-PARM-KNOWN               VALUE 'Y'.
017100         88  WS-PARM-UNKNOWN             VALUE 'N'.
017200     03  WS-PARM-CHANGED-FLAG        PIC X(01).
017300         88  WS-PARM-CHANGED             VALUE 'Y'.
017400         88  WS-PARM-NOT-CHANGED         VALUE 'N'.
017500     03  FILLER                      PIC X(10).
017600*
017700 01  WS-RESULT-LINE.
017800     03  WS-RESULT-ANIMAL-ID         PIC X(20).
017900     03  WS-RESULT-COEFF             PIC 9(1)V9(6) COMP-3.
018000     03  WS-RESULT-COEFF-EDIT        PIC 9.999999.
018100     03  WS-RESULT-STATUS            PIC X(07).
018200         88  RESULT-SCORED               VALUE 'SCORED '.
018300         88  RESULT-ERROR                VALUE 'ERROR  '.
018400     03  FILLER                      PIC X(10).
018500*
018600 01  WS-SUMMARY-EDIT.
018700     03  WS-TOTAL-SCORED-EDIT        PIC ZZZZZZZZ9.
018800     03  WS-TOTAL-ERROR-EDIT         PIC ZZZZZZZZ9.
018900     03  FILLER                      PIC X(10).
019000*
019100* 11/12/03 JR - LOAD-STEP COUNTERS WERE BEING ACCUMULATED BUT     CR030233
019200*               NEVER PRINTED - EDIT FIELDS ADDED SO STEP 2/3
019300*               SUMMARY LINES CARRY THE DUPLICATE AND RESOLUTION
019400*               COUNTS THEY WERE ALWAYS SUPPOSED TO REPORT.
019500 01  WS-LOAD-SUMMARY-EDIT.
019600     03  WS-XREF-DUPS-EDIT           PIC ZZZZZZZZ9.
019700     03  WS-PED-SIRE-EDIT            PIC ZZZZZZZZ9.
019800     03  WS-PED-DAM-EDIT             PIC ZZZZZZZZ9.
019900     03  FILLER                      PIC X(10).
020000*
020100 01  WS-LOG-BUILD.
020200     03  WS-LOG-SEQ-EDIT             PIC 9(6).
020300     03  WS-LOG-LEVEL                PIC X(05).
020400     03  WS-LOG-TEXT-WORK            PIC X(090).
020500     03  FILLER                      PIC X(10).
020600*
020700 01  WS-INDEX-CONVERT.
020800     03  WS-INDEX-NUM                PIC 9(9).
020900     03  WS-INDEX-ALPHA REDEFINES WS-INDEX-NUM
021000                                    PIC X(9).
021100     03  FILLER                      PIC X(10).
021200*
021300 COPY PBIMXRF.
021400 COPY PBIMPED.
021500 COPY PBIMRES REPLACING ==:X:== BY ==C==.
021600**
021700 PROCEDURE DIVISION.
021800*
021900 0000-MAIN-LOGIC.
022000     PERFORM 1000-INITIALIZE-RUN     THRU 1000-EXIT.
022100     PERFORM 2000-LOAD-XREF-TABLE    THRU 2000-EXIT.
022200     PERFORM 3000-LOAD-PEDIGREE-TABLE THRU 3000-EXIT.
022300
022400     IF PED-TOTAL-ANIMALS EQUAL ZERO
022500        PERFORM 3900-LOG-EMPTY-PEDIGREE THRU 3900-EXIT
022600     ELSE
022700        PERFORM 4000-SCORE-ALL-ANIMALS  THRU 4000-EXIT
022800        PERFORM 8000-WRITE-RUN-SUMMARY  THRU 8000-EXIT
022900     END-IF.
023000
023100     PERFORM 9000-TERMINATE-RUN      THRU 9000-EXIT.
023200
023300     GOBACK.
023400 0000-EXIT.
023500     EXIT.
023600*----------------------------------------------------------------
023700* INITIALIZATION
023800*----------------------------------------------------------------
023900* 05/06/93 MP - LOG NOW OPENED OUTPUT (OVERWRITE), NOT EXTEND     CR930071
024000 1000-INITIALIZE-RUN.
024100     OPEN OUTPUT RUN-LOG-FILE.
024200     IF NOT RUN-LOG-OK
024300        DISPLAY 'PBI001 - RUN LOG OPEN ERROR - FS: ' RUN-LOG-FS
024400        MOVE 16 TO RETURN-CODE
024500        GOBACK
024600     END-IF.
024700     MOVE 'INFO ' TO WS-LOG-LEVEL.
024800     MOVE 'PBI001 HERD PEDIGREE INBREEDING RUN STARTING'
024900                                    TO WS-LOG-TEXT-WORK.
025000     PERFORM 9900-WRITE-LOG-LINE     THRU 9900-EXIT.
025100 1000-EXIT.
025200     EXIT.
025300*----------------------------------------------------------------
025400* STEP 2 - LOAD THE HERD NUMBER CROSS REFERENCE TABLE
025500*----------------------------------------------------------------
025600 2000-LOAD-XREF-TABLE.
025700     OPEN INPUT XREF-IN-FILE.
025800     IF NOT XREF-IN-OK
025900        MOVE 'ERROR' TO WS-LOG-LEVEL
026000        MOVE 'CROSS REFERENCE FILE OPEN ERROR - RUN ABORTED'
026100                                    TO WS-LOG-TEXT-WORK
026200        PERFORM 9900-WRITE-LOG-LINE  THRU 9900-EXIT
026300        MOVE 16 TO RETURN-CODE
026400        PERFORM 9000-TERMINATE-RUN   THRU 9000-EXIT
026500        GOBACK
026600     END-IF.
026700
026800     PERFORM 2100-READ-XREF-RECORD  THRU 2100-EXIT.
026900     PERFORM 2020-PROCESS-XREF-RECORDS THRU 2020-EXIT
027000        UNTIL XREF-IN-EOF.
027100
027200     CLOSE XREF-IN-FILE.
027300
027400     MOVE 'INFO ' TO WS-LOG-LEVEL.
027500     MOVE WS-XREF-ROWS-LOADED TO WS-INDEX-NUM.
027600     MOVE WS-XREF-DUPLICATES TO WS-XREF-DUPS-EDIT.
027700     STRING 'CROSS REFERENCE ROWS LOADED: '
027800                 DELIMITED BY SIZE
027900            WS-INDEX-ALPHA          DELIMITED BY SIZE
028000            ' DUPLICATES: '         DELIMITED BY SIZE
028100            WS-XREF-DUPS-EDIT       DELIMITED BY SIZE
028200       INTO WS-LOG-TEXT-WORK.
028300     PERFORM 9900-WRITE-LOG-LINE     THRU 9900-EXIT.
028400 2000-EXIT.
028500     EXIT.
028600*
028700 2020-PROCESS-XREF-RECORDS.
028800     IF NOT WS-XREF-HDR-DONE
028900        SET WS-XREF-HDR-DONE TO TRUE
029000     ELSE
029100        PERFORM 2200-PARSE-XREF-RECORD THRU 2200-EXIT
029200        IF WS-FIELD-2 NOT EQUAL SPACES
029300           AND WS-FIELD-3 NOT EQUAL SPACES
029400           PERFORM 2300-STORE-XREF-ENTRY THRU 2300-EXIT
029500        END-IF
029600     END-IF.
029700     PERFORM 2100-READ-XREF-RECORD  THRU 2100-EXIT.
029800 2020-EXIT.
029900     EXIT.
030000*
030100 2100-READ-XREF-RECORD.
030200     READ XREF-IN-FILE INTO WS-RAW-LINE.
030300     IF NOT XREF-IN-OK AND NOT XREF-IN-EOF
030400        MOVE 'ERROR' TO WS-LOG-LEVEL
030500        MOVE 'CROSS REFERENCE FILE READ ERROR'
030600                                    TO WS-LOG-TEXT-WORK
030700        PERFORM 9900-WRITE-LOG-LINE  THRU 9900-EXIT
030800        MOVE 16 TO RETURN-CODE
030900        PERFORM 9000-TERMINATE-RUN   THRU 9000-EXIT
031000        GOBACK
031100     END-IF.
031200 2100-EXIT.
031300     EXIT.
031400*
031500 2200-PARSE-XREF-RECORD.
031600     MOVE SPACES TO WS-FIELD-1 WS-FIELD-2 WS-FIELD-3.
031700     UNSTRING WS-RAW-LINE DELIMITED BY '#'
031800         INTO WS-RAW-LINE WS-LINE-COMMENT-REST.
031900     IF WS-RAW-LINE EQUAL SPACES
032000        GO TO 2200-EXIT
032100     END-IF.
032200     UNSTRING WS-RAW-LINE DELIMITED BY ','
032300         INTO WS-FIELD-1 WS-FIELD-2 WS-FIELD-3.
032400 2200-EXIT.
032500     EXIT.
032600*
032700* 03/22/87 RH - ADDED DUPLICATE-KEY WARNING ON XREF LOAD          CR870031
032800 2300-STORE-XREF-ENTRY.
032900     MOVE WS-FIELD-2 TO WS-SEARCH-KEY.
033000     PERFORM 2310-FIND-XREF-ENTRY   THRU 2310-EXIT.
033100     IF WS-ID-FOUND
033200        ADD 1 TO WS-XREF-DUPLICATES
033300        MOVE 'WARN ' TO WS-LOG-LEVEL
033400        STRING 'DUPLICATE XREF KEY '  DELIMITED BY SIZE
033500               WS-FIELD-2             DELIMITED BY SIZE
033600               ' OLD-TARGET '         DELIMITED BY SIZE
033700               WS-RESOLVED-ID         DELIMITED BY SIZE
033800               ' NEW-TARGET '         DELIMITED BY SIZE
033900               WS-FIELD-3             DELIMITED BY SIZE
034000          INTO WS-LOG-TEXT-WORK
034100        PERFORM 9900-WRITE-LOG-LINE   THRU 9900-EXIT
034200        MOVE WS-FIELD-3 TO XREF-STANDARD-ID(XREF-IDX)
034300     ELSE
034400        ADD 1 TO XREF-TOTAL-ENTRIES
034500        MOVE WS-FIELD-2 TO XREF-INTERNAL-ID(XREF-TOTAL-ENTRIES)
034600        MOVE WS-FIELD-3 TO XREF-STANDARD-ID(XREF-TOTAL-ENTRIES)
034700        ADD 1 TO WS-XREF-ROWS-LOADED
034800     END-IF.
034900 2300-EXIT.
035000     EXIT.
035100*
035200 2310-FIND-XREF-ENTRY.
035300     SET WS-ID-NOT-FOUND TO TRUE.
035400     PERFORM 2320-TEST-XREF-ENTRY   THRU 2320-EXIT
035500        VARYING XREF-IDX FROM 1 BY 1
035600        UNTIL XREF-IDX > XREF-TOTAL-ENTRIES
035700        OR WS-ID-FOUND.
035800 2310-EXIT.
035900     EXIT.
036000*
036100 2320-TEST-XREF-ENTRY.
036200     IF XREF-INTERNAL-ID(XREF-IDX) EQUAL WS-SEARCH-KEY
036300        SET WS-ID-FOUND TO TRUE
036400        MOVE XREF-STANDARD-ID(XREF-IDX) TO WS-RESOLVED-ID
036500     END-IF.
036600 2320-EXIT.
036700     EXIT.
036800*----------------------------------------------------------------
036900* STEP 3 - LOAD AND ID-RESOLVE THE PEDIGREE REGISTER
037000*----------------------------------------------------------------
037100 3000-LOAD-PEDIGREE-TABLE.
037200     OPEN INPUT PED-IN-FILE.
037300     IF NOT PED-IN-OK
037400        MOVE 'ERROR' TO WS-LOG-LEVEL
037500        MOVE 'PEDIGREE FILE OPEN ERROR - RUN ABORTED'
037600                                    TO WS-LOG-TEXT-WORK
037700        PERFORM 9900-WRITE-LOG-LINE  THRU 9900-EXIT
037800        MOVE 16 TO RETURN-CODE
037900        PERFORM 9000-TERMINATE-RUN   THRU 9000-EXIT
038000        GOBACK
038100     END-IF.
038200
038300     PERFORM 3100-READ-PEDIGREE-RECORD THRU 3100-EXIT.
038400     PERFORM 3020-PROCESS-PED-RECORDS  THRU 3020-EXIT
038500        UNTIL PED-IN-EOF.
038600
038700     CLOSE PED-IN-FILE.
038800
038900     MOVE 'INFO ' TO WS-LOG-LEVEL.
039000     MOVE WS-PED-ROWS-READ      TO WS-INDEX-NUM.
039100     MOVE WS-PED-SIRE-RESOLVED  TO WS-PED-SIRE-EDIT.
039200     MOVE WS-PED-DAM-RESOLVED   TO WS-PED-DAM-EDIT.
039300     STRING 'PEDIGREE ROWS READ: '   DELIMITED BY SIZE
039400            WS-INDEX-ALPHA           DELIMITED BY SIZE
039500            ' SIRE-RESOLVED: '       DELIMITED BY SIZE
039600            WS-PED-SIRE-EDIT         DELIMITED BY SIZE
039700            ' DAM-RESOLVED: '        DELIMITED BY SIZE
039800            WS-PED-DAM-EDIT          DELIMITED BY SIZE
039900       INTO WS-LOG-TEXT-WORK.
040000     PERFORM 9900-WRITE-LOG-LINE     THRU 9900-EXIT.
040100 3000-EXIT.
040200     EXIT.
040300*
040400 3020-PROCESS-PED-RECORDS.
040500     IF NOT WS-PED-HDR-DONE
040600        SET WS-PED-HDR-DONE TO TRUE
040700     ELSE
040800        PERFORM 3200-PARSE-PEDIGREE-RECORD THRU 3200-EXIT
040900        IF WS-FIELD-1 NOT EQUAL SPACES
041000           ADD 1 TO WS-PED-ROWS-READ
041100           PERFORM 3300-RESOLVE-SIRE-ID   THRU 3300-EXIT
041200           PERFORM 3350-RESOLVE-DAM-ID    THRU 3350-EXIT
041300           PERFORM 3400-STORE-PEDIGREE-ENTRY THRU 3400-EXIT
041400        ELSE
041500           MOVE 'WARN ' TO WS-LOG-LEVEL
041600           MOVE 'PEDIGREE ROW SKIPPED - ANIMAL-ID BLANK'
041700                                    TO WS-LOG-TEXT-WORK
041800           PERFORM 9900-WRITE-LOG-LINE THRU 9900-EXIT
041900        END-IF
042000     END-IF.
042100     PERFORM 3100-READ-PEDIGREE-RECORD THRU 3100-EXIT.
042200 3020-EXIT.
042300     EXIT.
042400*
042500 3100-READ-PEDIGREE-RECORD.
042600     READ PED-IN-FILE INTO WS-RAW-LINE.
042700     IF NOT PED-IN-OK AND NOT PED-IN-EOF
042800        MOVE 'ERROR' TO WS-LOG-LEVEL
042900        MOVE 'PEDIGREE FILE READ ERROR'
043000                                    TO WS-LOG-TEXT-WORK
043100        PERFORM 9900-WRITE-LOG-LINE  THRU 9900-EXIT
043200        MOVE 16 TO RETURN-CODE
043300        PERFORM 9000-TERMINATE-RUN   THRU 9000-EXIT
043400        GOBACK
043500     END-IF.
043600 3100-EXIT.
043700     EXIT.
043800*
043900 3200-PARSE-PEDIGREE-RECORD.
044000* COLUMNS: ANIMAL-ID, BIRTH-DATE (IGNORED), SIRE-ID-RAW,
044100* DAM-ID-RAW.  UNLIKE THE CROSS REFERENCE FILE (2200, ABOVE),
044200* A '#' HERE STARTS A COMMENT ONLY WITHIN ITS OWN COMMA FIELD -
044300* IT DOES NOT TRUNCATE THE REST OF THE LINE, SO THE SPLIT ON
044400* COMMAS RUNS FIRST AND THE HASH STRIP RUNS PER FIELD AFTER.
044500     MOVE SPACES TO WS-FIELD-1 WS-FIELD-2 WS-FIELD-3
044600                    WS-FIELD-4.
044700     UNSTRING WS-RAW-LINE DELIMITED BY ','
044800         INTO WS-FIELD-1 WS-FIELD-2 WS-FIELD-3 WS-FIELD-4.
044900     PERFORM 3210-STRIP-EMBEDDED-HASH THRU 3210-EXIT.
045000     IF WS-FIELD-1 EQUAL SPACES
045100        GO TO 3200-EXIT
045200     END-IF.
045300 3200-EXIT.
045400     EXIT.
045500*
045600* 11/02/94 SW - COMMENT-STRIP LOGIC ADDED FOR HASH REMARKS        CR940188
045700* 11/12/03 JR - MOVED AFTER THE COMMA SPLIT INSTEAD OF BEFORE -   CR030233
045800*               A '#' INSIDE THE SIRE OR DAM COLUMN (E.G.
045900*               S#200) WAS TRUNCATING THE WHOLE REMAINDER OF
046000*               THE LINE AT THE LINE-WIDE STRIP THAT USED TO
046100*               RUN IN 3200, SO A REAL DAM ID PAST THE '#'
046200*               WAS NEVER SEEN.
046300 3210-STRIP-EMBEDDED-HASH.
046400* PER-FIELD COMMENT STRIP - COVERS A '#' THAT LANDED INSIDE
046500* ONE COMMA-SEPARATED TOKEN RATHER THAN AT THE FRONT OF IT.
046600     UNSTRING WS-FIELD-1 DELIMITED BY '#'
046700         INTO WS-FIELD-BEFORE-HASH WS-FIELD-AFTER-HASH.
046800     MOVE WS-FIELD-BEFORE-HASH TO WS-FIELD-1.
046900     UNSTRING WS-FIELD-3 DELIMITED BY '#'
047000         INTO WS-FIELD-BEFORE-HASH WS-FIELD-AFTER-HASH.
047100     MOVE WS-FIELD-BEFORE-HASH TO WS-FIELD-3.
047200     UNSTRING WS-FIELD-4 DELIMITED BY '#'
047300         INTO WS-FIELD-BEFORE-HASH WS-FIELD-AFTER-HASH.
047400     MOVE WS-FIELD-BEFORE-HASH TO WS-FIELD-4.
047500 3210-EXIT.
047600     EXIT.
047700*
047800 3300-RESOLVE-SIRE-ID.
047900     MOVE WS-FIELD-3 TO WS-PARM-RAW-ID.
048000     PERFORM 3500-RESOLVE-PARENT-ID THRU 3500-EXIT.
048100     MOVE WS-PARM-RESOLVED-ID TO WS-FIELD-3.
048200     IF WS-PARM-CHANGED
048300        ADD 1 TO WS-PED-SIRE-RESOLVED
048400     END-IF.
048500 3300-EXIT.
048600     EXIT.
048700*
048800 3350-RESOLVE-DAM-ID.
048900     MOVE WS-FIELD-4 TO WS-PARM-RAW-ID.
049000     PERFORM 3500-RESOLVE-PARENT-ID THRU 3500-EXIT.
049100     MOVE WS-PARM-RESOLVED-ID TO WS-FIELD-4.
049200     IF WS-PARM-CHANGED
049300        ADD 1 TO WS-PED-DAM-RESOLVED
049400     END-IF.
049500 3350-EXIT.
049600     EXIT.
049700*
049800* 07/19/91 RH - FIX: DUP ANIMAL-ID NO LONGER DOUBLE-COUNTED       CR910166
049900 3400-STORE-PEDIGREE-ENTRY.
050000     MOVE WS-FIELD-1 TO WS-SEARCH-KEY.
050100     PERFORM 3410-FIND-PEDIGREE-ENTRY THRU 3410-EXIT.
050200     IF WS-ID-FOUND
050300        ADD 1 TO WS-PED-DUPLICATES
050400        MOVE 'WARN ' TO WS-LOG-LEVEL
050500        STRING 'DUPLICATE PEDIGREE KEY '
050600                                      DELIMITED BY SIZE
050700               WS-FIELD-1             DELIMITED BY SIZE
050800          INTO WS-LOG-TEXT-WORK
050900        PERFORM 9900-WRITE-LOG-LINE   THRU 9900-EXIT
051000        PERFORM 3420-SET-PEDIGREE-ENTRY THRU 3420-EXIT
051100     ELSE
051200        ADD 1 TO PED-TOTAL-ANIMALS
051300        MOVE PED-TOTAL-ANIMALS TO PED-IDX
051400        PERFORM 3420-SET-PEDIGREE-ENTRY THRU 3420-EXIT
051500     END-IF.
051600 3400-EXIT.
051700     EXIT.
051800*
051900 3410-FIND-PEDIGREE-ENTRY.
052000     SET WS-ID-NOT-FOUND TO TRUE.
052100     PERFORM 3411-TEST-PEDIGREE-ENTRY THRU 3411-EXIT
052200        VARYING PED-IDX FROM 1 BY 1
052300        UNTIL PED-IDX > PED-TOTAL-ANIMALS
052400        OR WS-ID-FOUND.
052500 3410-EXIT.
052600     EXIT.
052700*
052800 3411-TEST-PEDIGREE-ENTRY.
052900     IF PED-ANIMAL-ID(PED-IDX) EQUAL WS-SEARCH-KEY
053000        SET WS-ID-FOUND TO TRUE
053100     END-IF.
053200 3411-EXIT.
053300     EXIT.
053400*
053500 3420-SET-PEDIGREE-ENTRY.
053600     MOVE WS-FIELD-1 TO PED-ANIMAL-ID(PED-IDX).
053700     MOVE WS-FIELD-3 TO PED-SIRE-ID(PED-IDX).
053800     MOVE WS-FIELD-4 TO PED-DAM-ID(PED-IDX).
053900     IF WS-FIELD-3 EQUAL SPACES
054000        SET PED-SIRE-UNKNOWN(PED-IDX) TO TRUE
054100     ELSE
054200        SET PED-SIRE-KNOWN(PED-IDX) TO TRUE
054300     END-IF.
054400     IF WS-FIELD-4 EQUAL SPACES
054500        SET PED-DAM-UNKNOWN(PED-IDX) TO TRUE
054600     ELSE
054700        SET PED-DAM-KNOWN(PED-IDX) TO TRUE
054800     END-IF.
054900     PERFORM 3430-LOG-PEDIGREE-STORED THRU 3430-EXIT.
055000 3420-EXIT.
055100     EXIT.
055200*
055300* 11/12/03 JR - DEBUG TRACE OF EACH STORED ROW, GATED ON UPSI-0   CR030233
055400*               SO A HERDSMAN CAN TURN IT ON WITHOUT A RECOMPILE.
055500 3430-LOG-PEDIGREE-STORED.
055600     IF DEBUG-TRACE-OFF
055700        GO TO 3430-EXIT
055800     END-IF.
055900     MOVE 'DEBUG' TO WS-LOG-LEVEL.
056000     STRING 'STORED ANIMAL '       DELIMITED BY SIZE
056100            PED-ANIMAL-ID(PED-IDX)     DELIMITED BY SIZE
056200            ' SIRE '                   DELIMITED BY SIZE
056300            PED-SIRE-ID(PED-IDX)       DELIMITED BY SIZE
056400            ' DAM '                    DELIMITED BY SIZE
056500            PED-DAM-ID(PED-IDX)        DELIMITED BY SIZE
056600       INTO WS-LOG-TEXT-WORK.
056700     PERFORM 9900-WRITE-LOG-LINE       THRU 9900-EXIT.
056800 3430-EXIT.
056900     EXIT.
057000*
057100 3500-RESOLVE-PARENT-ID.
057200* BUSINESS RULE 2 - RESOLUTION THROUGH THE XREF TABLE HAPPENS
057300* BEFORE THE UNKNOWN-PARENT CHECK (RULE 1) IS APPLIED.
057400     SET WS-PARM-NOT-CHANGED TO TRUE.
057500     MOVE WS-PARM-RAW-ID TO WS-SEARCH-KEY.
057600     PERFORM 2310-FIND-XREF-ENTRY   THRU 2310-EXIT.
057700     IF WS-ID-FOUND
057800        MOVE WS-RESOLVED-ID TO WS-PARM-RESOLVED-ID
057900        IF WS-RESOLVED-ID NOT EQUAL WS-PARM-RAW-ID
058000           SET WS-PARM-CHANGED TO TRUE
058100           MOVE 'INFO ' TO WS-LOG-LEVEL
058200           STRING 'ID RESOLVED '     DELIMITED BY SIZE
058300                  WS-PARM-RAW-ID     DELIMITED BY SIZE
058400                  ' TO '             DELIMITED BY SIZE
058500                  WS-RESOLVED-ID     DELIMITED BY SIZE
058600             INTO WS-LOG-TEXT-WORK
058700           PERFORM 9900-WRITE-LOG-LINE THRU 9900-EXIT
058800        END-IF
058900     ELSE
059000        MOVE WS-PARM-RAW-ID TO WS-PARM-RESOLVED-ID
059100     END-IF.
059200     IF WS-PARM-RESOLVED-ID EQUAL SPACES
059300        OR WS-PARM-RESOLVED-ID EQUAL WK-UNKNOWN-TOKEN
059400        MOVE SPACES TO WS-PARM-RESOLVED-ID
059500        SET WS-PARM-UNKNOWN TO TRUE
059600     ELSE
059700        SET WS-PARM-KNOWN TO TRUE
059800     END-IF.
059900 3500-EXIT.
060000     EXIT.
060100*----------------------------------------------------------------
060200* STEP 4/5 - SCORE EVERY ANIMAL IN THE PEDIGREE TABLE
060300*----------------------------------------------------------------
060400 4000-SCORE-ALL-ANIMALS.
060500     PERFORM 4100-SCORE-ONE-ANIMAL   THRU 4100-EXIT
060600        VARYING PED-IDX FROM 1 BY 1
060700        UNTIL PED-IDX > PED-TOTAL-ANIMALS.
060800 4000-EXIT.
060900     EXIT.
061000*
061100* 08/30/01 TO - PEDIGREE TABLE NOW PASSED BY REF TO PBI002        CR010212
061200 4100-SCORE-ONE-ANIMAL.
061300     MOVE PED-ANIMAL-ID(PED-IDX) TO WS-RESULT-ANIMAL-ID.
061400     SET CALC-C-MODE-INBREED     TO TRUE.
061500     MOVE PED-ANIMAL-ID(PED-IDX) TO CALC-C-ID-1.
061600     MOVE SPACES                 TO CALC-C-ID-2.
061700     MOVE ZERO                   TO CALC-C-DEPTH.
061800     SET CALC-C-RC-OK            TO TRUE.
061900
062000     CALL 'PBI002' USING CALC-C-AREA PEDIGREE-TABLE
062100          ON EXCEPTION
062200             SET CALC-C-RC-ERROR TO TRUE
062300     END-CALL.
062400
062500     IF CALC-C-RC-ERROR
062600        SET RESULT-ERROR TO TRUE
062700        ADD 1 TO WS-TOTAL-ERROR
062800        MOVE ZERO TO WS-RESULT-COEFF
062900     ELSE
063000        SET RESULT-SCORED TO TRUE
063100        ADD 1 TO WS-TOTAL-SCORED
063200        MOVE CALC-C-RESULT-VALUE TO WS-RESULT-COEFF
063300     END-IF.
063400
063500     MOVE WS-RESULT-COEFF TO WS-RESULT-COEFF-EDIT.
063600     MOVE 'INFO ' TO WS-LOG-LEVEL.
063700     STRING 'RESULT '                 DELIMITED BY SIZE
063800            WS-RESULT-ANIMAL-ID       DELIMITED BY SIZE
063900            ' F='                     DELIMITED BY SIZE
064000            WS-RESULT-COEFF-EDIT      DELIMITED BY SIZE
064100            ' STATUS='                DELIMITED BY SIZE
064200            WS-RESULT-STATUS          DELIMITED BY SIZE
064300       INTO WS-LOG-TEXT-WORK.
064400     PERFORM 9900-WRITE-LOG-LINE      THRU 9900-EXIT.
064500 4100-EXIT.
064600     EXIT.
064700*----------------------------------------------------------------
064800* EMPTY-TABLE SHORT CIRCUIT
064900*----------------------------------------------------------------
065000 3900-LOG-EMPTY-PEDIGREE.
065100     MOVE 'WARN ' TO WS-LOG-LEVEL.
065200     MOVE 'PEDIGREE TABLE IS EMPTY - NO ANIMALS SCORED'
065300                                    TO WS-LOG-TEXT-WORK.
065400     PERFORM 9900-WRITE-LOG-LINE     THRU 9900-EXIT.
065500 3900-EXIT.
065600     EXIT.
065700*----------------------------------------------------------------
065800* STEP 6 - SUMMARY LINE
065900*----------------------------------------------------------------
066000 8000-WRITE-RUN-SUMMARY.
066100     MOVE WS-TOTAL-SCORED TO WS-TOTAL-SCORED-EDIT.
066200     MOVE WS-TOTAL-ERROR  TO WS-TOTAL-ERROR-EDIT.
066300     MOVE 'INFO ' TO WS-LOG-LEVEL.
066400     STRING 'SUMMARY SCORED='         DELIMITED BY SIZE
066500            WS-TOTAL-SCORED-EDIT      DELIMITED BY SIZE
066600            ' ERROR='                 DELIMITED BY SIZE
066700            WS-TOTAL-ERROR-EDIT       DELIMITED BY SIZE
066800       INTO WS-LOG-TEXT-WORK.
066900     PERFORM 9900-WRITE-LOG-LINE      THRU 9900-EXIT.
067000 8000-EXIT.
067100     EXIT.
067200*----------------------------------------------------------------
067300* STEP 7 - CLOSE RUN LOG
067400*----------------------------------------------------------------
067500 9000-TERMINATE-RUN.
067600     MOVE 'INFO ' TO WS-LOG-LEVEL.
067700     STRING 'PBI001 RUN COMPLETE - LOG FILE RUNLOG'
067800                                    DELIMITED BY SIZE
067900       INTO WS-LOG-TEXT-WORK.
068000     PERFORM 9900-WRITE-LOG-LINE     THRU 9900-EXIT.
068100     CLOSE RUN-LOG-FILE.
068200 9000-EXIT.
068300     EXIT.
068400*----------------------------------------------------------------
068500* COMMON LOG WRITER
068600*----------------------------------------------------------------
068700 9900-WRITE-LOG-LINE.
068800     ADD 1 TO WS-LOG-SEQ.
068900     MOVE WS-LOG-SEQ TO WS-LOG-SEQ-EDIT.
069000     MOVE SPACES TO LOG-LINE-TEXT.
069100     STRING WS-LOG-SEQ-EDIT    DELIMITED BY SIZE
069200            ' '                DELIMITED BY SIZE
069300            WS-LOG-LEVEL       DELIMITED BY SIZE
069400            ' '                DELIMITED BY SIZE
069500            WS-LOG-TEXT-WORK   DELIMITED BY SIZE
069600       INTO LOG-LINE-TEXT.
069700     WRITE LOG-LINE-REC.
069800 9900-EXIT.
069900     EXIT.
